000100*---------------------------------------------------------------
000200* SLTRANS.CBL
000300* FILE-CONTROL entry for the ticket-transaction audit-trail
000400* file.  One record is written for every event read off
000500* VEHICLE-EVENTS, in the same order, whether the event was
000600* honored or rejected.
000700*---------------------------------------------------------------
000800* 1999-01-22  RJT  REQ 4471  FIRST CUT
000900*---------------------------------------------------------------
001000 SELECT TICKET-TRANSACTIONS-FILE
001100     ASSIGN TO TICKTRNS
001200     ORGANIZATION IS LINE SEQUENTIAL
001300     ACCESS MODE IS SEQUENTIAL
001400     FILE STATUS IS WS-TRANS-FILE-STATUS.
