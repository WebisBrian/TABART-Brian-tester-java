000100*---------------------------------------------------------------
000200* PARKING-SERVICE
000300*---------------------------------------------------------------
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    PARKING-SERVICE.
000600 AUTHOR.        R J TILLMAN.
000700 INSTALLATION.  DATA PROCESSING.
000800 DATE-WRITTEN.  08-02-1999.
000900 DATE-COMPILED.
001000 SECURITY.      NONE.
001100*---------------------------------------------------------------
001200*  THE MAIN ORCHESTRATOR FOR THE NIGHTLY PARKING RUN.  LOADS
001300*  THE SPOT TABLE FROM THE SEED FILE, THEN READS VEHICLE-EVENTS
001400*  ONE RECORD AT A TIME AND DRIVES EACH ONE THROUGH THE IN OR
001500*  OUT LOGIC BELOW, WRITING ONE TICKET-TRANSACTIONS RECORD PER
001600*  EVENT READ.  THE TICKET AND SPOT TABLES LIVE IN WORKING
001700*  STORAGE FOR THE LIFE OF THE RUN -- THERE IS NO INDEXED
001800*  TICKET MASTER IN THIS BUILD.
001900*---------------------------------------------------------------
002000*  CHANGE LOG
002100*---------------------------------------------------------------
002200* 1999-02-08  RJT  REQ 4471  FIRST CUT
002300* 1999-02-22  RJT  REQ 4471  WELCOME-BACK CHECK USES A DIFFERENT
002400*                            THRESHOLD THAN THE EXIT-SIDE DISCOUNT
002500*                            TEST -- THIS IS DELIBERATE, SEE
002600*                            3250-WELCOME-BACK-CHECK, DO NOT
002700*                            "FIX" THEM TO MATCH EACH OTHER
002800* 1999-06-21  HGK  REQ 4530  FREE-PARKING THRESHOLD MOVED INTO
002900*                            FARE-CALCULATOR-SERVICE, NOT HERE
003000* 2003-09-17  LMN  REQ 5804  SPOT IS NOT RELEASED IF THE
003100*                            TRANSACTION WRITE ON TICKET CLOSE
003200*                            FAILS -- SEE 4500-WRITE-TRANSACTION
003300* 2005-06-30  LMN  REQ 6103  NO LOGIC CHANGE, PICKS UP THE NEW
003400*                            TK-TICKET-ENTRY-ALT DATE/TIME VIEW
003500* 2009-03-02  DWK  REQ 7188  RENUMBERED SOURCE TO CURRENT SHOP
003600*                            STANDARD, NO LOGIC CHANGE
003700*---------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500
004600     COPY "SLEVENT.CBL".
004700     COPY "SLSPSEED.CBL".
004800     COPY "SLTRANS.CBL".
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200
005300     COPY "FDEVENT.CBL".
005400     COPY "FDSPSEED.CBL".
005500     COPY "FDTRANS.CBL".
005600
005700 WORKING-STORAGE SECTION.
005800
005900     COPY "wsticket.cbl".
006000     COPY "wsspot.cbl".
006100     COPY "wsfare.cbl".
006200
006300 01  WS-VEVENT-FILE-STATUS          PIC X(02).
006400 01  WS-SEED-FILE-STATUS            PIC X(02).
006500 01  WS-TRANS-FILE-STATUS           PIC X(02).
006600
006700 01  WS-EVENT-EOF-SWITCH            PIC X(01) VALUE "N".
006800     88  WS-EVENT-IS-EOF            VALUE "Y".
006900 01  WS-SEED-EOF-SWITCH             PIC X(01) VALUE "N".
007000     88  WS-SEED-IS-EOF             VALUE "Y".
007100 01  WS-SPOT-FOUND-SWITCH           PIC X(01) VALUE "N".
007200     88  WS-SPOT-WAS-FOUND          VALUE "Y".
007300 01  WS-TYPE-OK-SWITCH              PIC X(01) VALUE "N".
007400     88  WS-TYPE-IS-OK              VALUE "Y".
007500 01  WS-TICKET-FOUND-SWITCH         PIC X(01) VALUE "N".
007600     88  WS-TICKET-WAS-FOUND        VALUE "Y".
007700 01  WS-DISCOUNT-SWITCH             PIC X(01) VALUE "N".
007800     88  WS-DISCOUNT-ELIGIBLE       VALUE "Y".
007900
008000 77  WS-SPOT-SUB                    PIC 9(04) COMP VALUE ZERO.
008100 77  WS-TICKET-SUB                  PIC 9(04) COMP VALUE ZERO.
008200 77  WS-OPEN-TICKET-IDX             PIC 9(04) COMP VALUE ZERO.
008300 77  WS-PRIOR-VISIT-COUNT           PIC 9(04) COMP VALUE ZERO.
008400 77  WS-ALLOC-SPOT-ID               PIC 9(04) VALUE ZERO.
008500*---------------------------------------------------------------
008600
008700 PROCEDURE DIVISION.
008800
008900 0000-MAIN-LINE.
009000
009100     PERFORM 1000-LOAD-SPOT-TABLE THRU 1000-EXIT.
009200     PERFORM 2000-PROCESS-EVENTS THRU 2000-EXIT.
009300     PERFORM 9000-CLOSE-DOWN THRU 9000-EXIT.
009400
009500     EXIT PROGRAM.
009600*---------------------------------------------------------------
009800
009900 1000-LOAD-SPOT-TABLE.
010000*    READS THE SEED FILE ONCE, AT JOB START, TO BUILD THE
010100*    IN-MEMORY PARKING-SPOT-TABLE.
010200
010300     OPEN INPUT PARKING-SPOTS-SEED-FILE.
010400
010500     PERFORM 1100-READ-SEED-RECORD THRU 1100-EXIT.
010600     PERFORM 1200-STORE-SPOT-ENTRY THRU 1200-EXIT
010700         UNTIL WS-SEED-IS-EOF.
010800
010900     CLOSE PARKING-SPOTS-SEED-FILE.
011000
011100 1000-EXIT.
011200     EXIT.
011300*---------------------------------------------------------------
011400
011500 1100-READ-SEED-RECORD.
011600
011700     READ PARKING-SPOTS-SEED-FILE
011800         AT END
011900             SET WS-SEED-IS-EOF TO TRUE.
012000
012100 1100-EXIT.
012200     EXIT.
012300*---------------------------------------------------------------
012400
012500 1200-STORE-SPOT-ENTRY.
012600
012700     ADD 1 TO WS-SPOT-COUNT.
012800     MOVE SS-SPOT-ID        TO PS-SPOT-ID (WS-SPOT-COUNT).
012900     MOVE SS-SPOT-TYPE      TO PS-SPOT-TYPE (WS-SPOT-COUNT).
013000     MOVE SS-SPOT-AVAILABLE TO PS-SPOT-AVAILABLE (WS-SPOT-COUNT).
013100
013200     PERFORM 1100-READ-SEED-RECORD THRU 1100-EXIT.
013300
013400 1200-EXIT.
013500     EXIT.
013600*---------------------------------------------------------------
013700
013800 2000-PROCESS-EVENTS.
013900*    MAIN READ LOOP -- ONE VEHICLE-EVENT IN, ONE
014000*    TICKET-TRANSACTIONS RECORD OUT, IN FILE ORDER.  NO SORT
014100*    KEY IS NEEDED -- EACH EVENT IS PROCESSED AGAINST WHATEVER
014200*    STATE THE TICKET AND SPOT TABLES ARE IN AT THAT POINT.
014300
014400     OPEN INPUT  VEHICLE-EVENTS-FILE.
014500     OPEN OUTPUT TICKET-TRANSACTIONS-FILE.
014600
014700     PERFORM 2100-READ-NEXT-EVENT THRU 2100-EXIT.
014800     PERFORM 2200-DISPATCH-EVENT THRU 2200-EXIT
014900         UNTIL WS-EVENT-IS-EOF.
015000
015100     CLOSE VEHICLE-EVENTS-FILE.
015200     CLOSE TICKET-TRANSACTIONS-FILE.
015300
015400 2000-EXIT.
015500     EXIT.
015600*---------------------------------------------------------------
015700
015800 2100-READ-NEXT-EVENT.
015900
016000     READ VEHICLE-EVENTS-FILE
016100         AT END
016200             SET WS-EVENT-IS-EOF TO TRUE.
016300
016400 2100-EXIT.
016500     EXIT.
016600*---------------------------------------------------------------
016700
016800 2200-DISPATCH-EVENT.
016900
017000     IF VE-TYPE-IS-IN
017100        PERFORM 3000-HANDLE-IN-EVENT THRU 3000-EXIT
017200     ELSE
017300        PERFORM 4000-HANDLE-OUT-EVENT THRU 4000-EXIT.
017400
017500     PERFORM 2100-READ-NEXT-EVENT THRU 2100-EXIT.
017600
017700 2200-EXIT.
017800     EXIT.
017900*---------------------------------------------------------------
018000
018100 3000-HANDLE-IN-EVENT.
018200*    BUSINESS RULE -- VEHICLE-TYPE-CODE MUST BE 1 (CAR) OR 2
018300*    (BIKE) BEFORE WE EVEN LOOK FOR A SPOT.
018400
018500     MOVE "N" TO WS-TYPE-OK-SWITCH.
018600     MOVE "N" TO WS-SPOT-FOUND-SWITCH.
018700     MOVE ZERO TO WS-ALLOC-SPOT-ID.
018800
018900     MOVE VE-EVENT-TYPE         TO TX-EVENT-TYPE.
019000     MOVE VE-VEHICLE-REG-NUMBER TO TX-VEHICLE-REG-NUMBER.
019100     MOVE VE-EVENT-TIMESTAMP    TO TX-IN-TIME.
019200     MOVE ZERO                 TO TX-OUT-TIME.
019300     MOVE ZERO                 TO TX-PRICE.
019400     MOVE "N"                  TO TX-DISCOUNT-APPLIED.
019500
019600     PERFORM 3050-VALIDATE-VEHICLE-TYPE THRU 3050-EXIT.
019700
019800     IF WS-TYPE-IS-OK
019900        PERFORM 3100-FIND-AVAILABLE-SPOT THRU 3100-EXIT.
020000
020100     IF WS-TYPE-IS-OK AND WS-SPOT-WAS-FOUND
020200        PERFORM 3200-COUNT-PRIOR-VISITS THRU 3200-EXIT
020300        PERFORM 3250-WELCOME-BACK-CHECK THRU 3250-EXIT
020400        PERFORM 3300-ADD-TICKET-ENTRY THRU 3300-EXIT
020500        MOVE "TICKET SAVED" TO TX-STATUS
020600     ELSE
020700     IF WS-TYPE-IS-OK
020800        MOVE "LOT FULL" TO TX-STATUS
020900     ELSE
021000        MOVE "INVALID VEHICLE TYPE" TO TX-STATUS.
021100
021200     MOVE WS-ALLOC-SPOT-ID TO TX-PARKING-SPOT-ID.
021300
021400     PERFORM 3400-WRITE-TRANSACTION THRU 3400-EXIT.
021500
021600 3000-EXIT.
021700     EXIT.
021800*---------------------------------------------------------------
021900
022000 3050-VALIDATE-VEHICLE-TYPE.
022100
022200     MOVE "N" TO WS-TYPE-OK-SWITCH.
022300     IF VE-VEHICLE-IS-CAR OR VE-VEHICLE-IS-BIKE
022400        MOVE "Y" TO WS-TYPE-OK-SWITCH.
022500
022600 3050-EXIT.
022700     EXIT.
022800*---------------------------------------------------------------
022900
023000 3100-FIND-AVAILABLE-SPOT.
023100*    LOWEST-NUMBERED OPEN SPOT OF THE REQUESTED TYPE.  THE SEED
023200*    FILE IS LOADED IN SPOT-ID ORDER, SO THE FIRST MATCH FROM
023300*    SUBSCRIPT 1 UP IS ALWAYS THE LOWEST-NUMBERED ONE.
023400
023500     MOVE "N" TO WS-SPOT-FOUND-SWITCH.
023600     MOVE ZERO TO WS-ALLOC-SPOT-ID.
023700     MOVE 1 TO WS-SPOT-SUB.
023800
023900     PERFORM 3110-TEST-SPOT-ENTRY THRU 3110-EXIT
024000         UNTIL WS-SPOT-SUB > WS-SPOT-COUNT OR WS-SPOT-WAS-FOUND.
024100
024200 3100-EXIT.
024300     EXIT.
024400*---------------------------------------------------------------
024500
024600 3110-TEST-SPOT-ENTRY.
024700
024800     IF PS-SPOT-TYPE (WS-SPOT-SUB) = VE-VEHICLE-TYPE-CODE
024900           AND PS-SPOT-IS-OPEN (WS-SPOT-SUB)
025000        MOVE "Y" TO WS-SPOT-FOUND-SWITCH
025100        MOVE PS-SPOT-ID (WS-SPOT-SUB) TO WS-ALLOC-SPOT-ID
025200        MOVE "N" TO PS-SPOT-AVAILABLE (WS-SPOT-SUB)
025300     ELSE
025400        ADD 1 TO WS-SPOT-SUB.
025500
025600 3110-EXIT.
025700     EXIT.
025800*---------------------------------------------------------------
025900
026000 3200-COUNT-PRIOR-VISITS.
026100*    HOW MANY TICKET ROWS, OPEN OR CLOSED, ALREADY EXIST FOR
026200*    THIS REGISTRATION NUMBER -- READ BEFORE THE NEW ROW BELOW
026300*    IS ADDED, AND CARRIED FORWARD AS THAT ROW'S VISIT COUNT.
026400
026500     MOVE ZERO TO WS-PRIOR-VISIT-COUNT.
026600     MOVE 1 TO WS-TICKET-SUB.
026700
026800     PERFORM 3210-TEST-TICKET-ENTRY THRU 3210-EXIT
026900         UNTIL WS-TICKET-SUB > WS-TICKET-COUNT.
027000
027100 3200-EXIT.
027200     EXIT.
027300*---------------------------------------------------------------
027400
027500 3210-TEST-TICKET-ENTRY.
027600
027700     IF TK-VEHICLE-REG-NUMBER (WS-TICKET-SUB) = VE-VEHICLE-REG-NUMBER
027800        ADD 1 TO WS-PRIOR-VISIT-COUNT.
027900
028000     ADD 1 TO WS-TICKET-SUB.
028100
028200 3210-EXIT.
028300     EXIT.
028400*---------------------------------------------------------------
028500
028600 3250-WELCOME-BACK-CHECK.
028700*    INFORMATIONAL ONLY -- GREATER-THAN-ZERO TEST, NOT THE
028800*    SAME GREATER-THAN-ONE TEST 4150 USES ON THE EXIT SIDE.
028900*    THAT IS INTENTIONAL, NOT A BUG -- SEE THE CHANGE LOG.
029000
029100     IF WS-PRIOR-VISIT-COUNT > 0
029200        DISPLAY "WELCOME BACK " VE-VEHICLE-REG-NUMBER
029300                " - LOYALTY DISCOUNT MAY APPLY ON EXIT".
029400
029500 3250-EXIT.
029600     EXIT.
029700*---------------------------------------------------------------
029800
029900 3300-ADD-TICKET-ENTRY.
030000
030100     ADD 1 TO WS-TICKET-COUNT.
030200
030300     MOVE VE-VEHICLE-REG-NUMBER
030400                       TO TK-VEHICLE-REG-NUMBER (WS-TICKET-COUNT).
030500     MOVE WS-ALLOC-SPOT-ID
030600                       TO TK-PARKING-SPOT-ID (WS-TICKET-COUNT).
030700     MOVE VE-VEHICLE-TYPE-CODE
030800                       TO TK-PARKING-TYPE (WS-TICKET-COUNT).
030900     MOVE VE-EVENT-TIMESTAMP
031000                       TO TK-IN-TIME (WS-TICKET-COUNT).
031100     MOVE ZERO         TO TK-OUT-TIME (WS-TICKET-COUNT).
031200     MOVE ZERO         TO TK-PRICE (WS-TICKET-COUNT).
031300     MOVE WS-PRIOR-VISIT-COUNT
031400                       TO TK-VISIT-COUNT (WS-TICKET-COUNT).
031500     MOVE "Y"          TO TK-OPEN-SWITCH (WS-TICKET-COUNT).
031600
031700 3300-EXIT.
031800     EXIT.
031900*---------------------------------------------------------------
032000
032100 3400-WRITE-TRANSACTION.
032200
032300     WRITE TX-TRANSACTION-RECORD.
032400
032500 3400-EXIT.
032600     EXIT.
032700*---------------------------------------------------------------
032800
032900 4000-HANDLE-OUT-EVENT.
033000
033100     MOVE "N" TO WS-TICKET-FOUND-SWITCH.
033200
033300     MOVE VE-EVENT-TYPE         TO TX-EVENT-TYPE.
033400     MOVE VE-VEHICLE-REG-NUMBER TO TX-VEHICLE-REG-NUMBER.
033500     MOVE VE-EVENT-TIMESTAMP    TO TX-OUT-TIME.
033600     MOVE ZERO                 TO TX-PARKING-SPOT-ID.
033700     MOVE ZERO                 TO TX-IN-TIME.
033800     MOVE ZERO                 TO TX-PRICE.
033900     MOVE "N"                  TO TX-DISCOUNT-APPLIED.
034000
034100     PERFORM 4100-FIND-OPEN-TICKET THRU 4100-EXIT.
034200
034300     IF WS-TICKET-WAS-FOUND
034400        PERFORM 4150-TEST-DISCOUNT-ELIGIBILITY THRU 4150-EXIT
034500        PERFORM 4300-CALL-FARE-CALCULATOR THRU 4300-EXIT
034600        IF WF-CALC-IS-OK
034700           PERFORM 4450-UPDATE-TICKET-ON-FILE THRU 4450-EXIT
034800        ELSE
034900           MOVE WF-RETURN-STATUS TO TX-STATUS
035000     ELSE
035100        MOVE "NO OPEN TICKET" TO TX-STATUS.
035200
035300     PERFORM 4500-WRITE-TRANSACTION THRU 4500-EXIT.
035400
035500 4000-EXIT.
035600     EXIT.
035700*---------------------------------------------------------------
035800
035900 4100-FIND-OPEN-TICKET.
036000*    THE OPEN TICKET ON FILE FOR THIS REGISTRATION NUMBER.
036100*    ONLY ONE TICKET CAN BE OPEN AT A TIME FOR A GIVEN VEHICLE.
036200
036300     MOVE "N" TO WS-TICKET-FOUND-SWITCH.
036400     MOVE ZERO TO WS-OPEN-TICKET-IDX.
036500     MOVE 1 TO WS-TICKET-SUB.
036600
036700     PERFORM 4110-TEST-OPEN-TICKET THRU 4110-EXIT
036800         UNTIL WS-TICKET-SUB > WS-TICKET-COUNT
036900               OR WS-TICKET-WAS-FOUND.
037000
037100 4100-EXIT.
037200     EXIT.
037300*---------------------------------------------------------------
037400
037500 4110-TEST-OPEN-TICKET.
037600
037700     IF TK-VEHICLE-REG-NUMBER (WS-TICKET-SUB) = VE-VEHICLE-REG-NUMBER
037800           AND TK-TICKET-IS-OPEN (WS-TICKET-SUB)
037900        MOVE "Y" TO WS-TICKET-FOUND-SWITCH
038000        MOVE WS-TICKET-SUB TO WS-OPEN-TICKET-IDX
038100     ELSE
038200        ADD 1 TO WS-TICKET-SUB.
038300
038400 4110-EXIT.
038500     EXIT.
038600*---------------------------------------------------------------
038700
038800 4150-TEST-DISCOUNT-ELIGIBILITY.
038900*    THE 5% LOYALTY DISCOUNT APPLIES ONLY IF THIS VEHICLE HAD
039000*    AT LEAST ONE TICKET ON FILE BEFORE THE CURRENT ONE WAS
039100*    OPENED -- I.E. TK-VISIT-COUNT ON THE TICKET BEING CLOSED
039200*    IS GREATER THAN ZERO, WHICH MEANS AT LEAST TWO TICKETS ARE
039300*    ON FILE COUNTING THIS ONE.  A FIRST-TIME VEHICLE DOES NOT
039400*    QUALIFY.
039500
039600     MOVE "N" TO WS-DISCOUNT-SWITCH.
039700     IF TK-VISIT-COUNT (WS-OPEN-TICKET-IDX) > 0
039800        MOVE "Y" TO WS-DISCOUNT-SWITCH.
039900
040000 4150-EXIT.
040100     EXIT.
040200*---------------------------------------------------------------
040300
040400 4300-CALL-FARE-CALCULATOR.
040500
040600     MOVE TK-IN-TIME (WS-OPEN-TICKET-IDX)     TO WF-IN-TIME.
040700     MOVE VE-EVENT-TIMESTAMP                  TO WF-OUT-TIME.
040800     MOVE TK-PARKING-TYPE (WS-OPEN-TICKET-IDX) TO WF-PARKING-TYPE.
040900     MOVE WS-DISCOUNT-SWITCH                  TO WF-DISCOUNT-FLAG.
041000
041100     CALL "FARE-CALCULATOR-SERVICE" USING WF-IN-TIME WF-OUT-TIME
041200          WF-PARKING-TYPE WF-DISCOUNT-FLAG WF-PRICE
041300          WF-RETURN-STATUS.
041400
041500 4300-EXIT.
041600     EXIT.
041700*---------------------------------------------------------------
041800
041900 4450-UPDATE-TICKET-ON-FILE.
042000*    CLOSES THE TICKET IN THE TABLE AND BUILDS THE TRANSACTION
042100*    RECORD.  THE SPOT IS NOT RELEASED HERE -- THAT WAITS ON
042200*    THE TRANSACTION WRITE RESULT, SEE 4500 BELOW.
042300
042400     MOVE VE-EVENT-TIMESTAMP TO TK-OUT-TIME (WS-OPEN-TICKET-IDX).
042500     MOVE WF-PRICE           TO TK-PRICE (WS-OPEN-TICKET-IDX).
042600     MOVE "N"                TO TK-OPEN-SWITCH (WS-OPEN-TICKET-IDX).
042700
042800     MOVE TK-PARKING-SPOT-ID (WS-OPEN-TICKET-IDX) TO TX-PARKING-SPOT-ID.
042900     MOVE TK-IN-TIME (WS-OPEN-TICKET-IDX)         TO TX-IN-TIME.
043000     MOVE WF-PRICE                                TO TX-PRICE.
043100     MOVE WF-DISCOUNT-FLAG                        TO TX-DISCOUNT-APPLIED.
043200     MOVE "TICKET CLOSED"                         TO TX-STATUS.
043300
043400 4450-EXIT.
043500     EXIT.
043600*---------------------------------------------------------------
043700
043800 4500-WRITE-TRANSACTION.
043900*    RELEASE THE SPOT ONLY AFTER THE AUDIT RECORD IS SAFELY ON
044000*    THE TICKET-TRANSACTIONS FILE.  IF THE WRITE DID NOT COME
044100*    BACK "00" ON A TICKET WE JUST CLOSED, THE SPOT STAYS
044200*    OCCUPIED AND OPERATIONS GETS A CONSOLE WARNING -- REQ 5804.
044300
044400     WRITE TX-TRANSACTION-RECORD.
044500
044600     IF TX-STATUS = "TICKET CLOSED"
044700        IF WS-TRANS-FILE-STATUS = "00"
044800           PERFORM 4480-RELEASE-SPOT THRU 4480-EXIT
044900        ELSE
045000           DISPLAY "WARNING - TRANSACTION WRITE FAILED, SPOT "
045100                   TK-PARKING-SPOT-ID (WS-OPEN-TICKET-IDX)
045200                   " NOT RELEASED FOR " VE-VEHICLE-REG-NUMBER.
045300
045400 4500-EXIT.
045500     EXIT.
045600*---------------------------------------------------------------
045700
045800 4480-RELEASE-SPOT.
045900*    FINDS THE SPOT ENTRY THIS TICKET HAD ALLOCATED AND FLIPS
046000*    IT BACK TO AVAILABLE.
046100
046200     MOVE 1 TO WS-SPOT-SUB.
046300     MOVE "N" TO WS-SPOT-FOUND-SWITCH.
046400
046500     PERFORM 4490-TEST-SPOT-FOR-RELEASE THRU 4490-EXIT
046600         UNTIL WS-SPOT-SUB > WS-SPOT-COUNT OR WS-SPOT-WAS-FOUND.
046700
046800 4480-EXIT.
046900     EXIT.
047000*---------------------------------------------------------------
047100
047200 4490-TEST-SPOT-FOR-RELEASE.
047300
047400     IF PS-SPOT-ID (WS-SPOT-SUB) = TK-PARKING-SPOT-ID
047500                                    (WS-OPEN-TICKET-IDX)
047600        MOVE "Y" TO WS-SPOT-FOUND-SWITCH
047700        MOVE "Y" TO PS-SPOT-AVAILABLE (WS-SPOT-SUB)
047800     ELSE
047900        ADD 1 TO WS-SPOT-SUB.
048000
048100 4490-EXIT.
048200     EXIT.
048300*---------------------------------------------------------------
048400
048500 9000-CLOSE-DOWN.
048600*    NO CONTROL-BREAK TOTALS TO PRINT -- EACH TICKET-TRANSACTIONS
048700*    RECORD IS ALREADY A COMPLETE AUDIT TRAIL OF ITS OWN EVENT.
048800
048900     CONTINUE.
049000
049100 9000-EXIT.
049200     EXIT.
049300*---------------------------------------------------------------
