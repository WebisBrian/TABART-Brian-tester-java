000100*-------------------------------------------------------------------------
000200*    wsspot.cbl
000300*    WORKING-STORAGE to be used by any program that needs the
000400*    parking-spot table -- the in-memory stand-in for an
000500*    indexed PARKING-SPOTS file.  Pre-loaded once, at job
000600*    start, from the PARKING-SPOTS-SEED file (see FDSPSEED.CBL)
000700*    and then flipped Y/N in place for the rest of the run.
000800*-------------------------------------------------------------------------
000900*    Loaded and searched entirely by PARKING-SERVICE -- nothing
001000*    else should COPY this member.
001100*-------------------------------------------------------------------------
001200* 1999-02-08  RJT  REQ 4471  FIRST CUT
001300*-------------------------------------------------------------------------
001400
001500 01  PS-SPOT-TABLE.
001600     05  PS-SPOT-ENTRY OCCURS 500 TIMES
001700                       INDEXED BY PS-IDX PS-SRCH-IDX.
001800         10  PS-SPOT-ID               PIC 9(04).
001900         10  PS-SPOT-TYPE             PIC X(01).
002000             88  PS-SPOT-IS-CAR       VALUE "1".
002100             88  PS-SPOT-IS-BIKE      VALUE "2".
002200         10  PS-SPOT-AVAILABLE        PIC X(01).
002300             88  PS-SPOT-IS-OPEN      VALUE "Y".
002400             88  PS-SPOT-IS-OCCUPIED  VALUE "N".
002500         10  FILLER                   PIC X(03).
002600
002700*-------------------------------------------------------------------------
002800*    Alternate view of one spot entry -- a straight numeric
002900*    picture over the same four bytes SPOT-ID occupies, used
003000*    only when the spot list is dumped to the operator console
003100*    for a lot-count check; normal lookups use PS-SPOT-ID above.
003200*-------------------------------------------------------------------------
003300 01  PS-SPOT-ALT-TABLE REDEFINES PS-SPOT-TABLE.
003400     05  PS-SPOT-ENTRY-ALT OCCURS 500 TIMES
003500                           INDEXED BY PS-ALT-IDX.
003600         10  PS-SPOT-ID-NUM           PIC 9(04).
003700         10  FILLER                   PIC X(04).
003800
003900 77  WS-SPOT-COUNT                    PIC 9(04) COMP VALUE ZERO.
