000100*---------------------------------------------------------------
000200* FARE-CALCULATOR-SERVICE
000300*---------------------------------------------------------------
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    FARE-CALCULATOR-SERVICE.
000600 AUTHOR.        R J TILLMAN.
000700 INSTALLATION.  DATA PROCESSING.
000800 DATE-WRITTEN.  15-03-1999.
000900 DATE-COMPILED.
001000 SECURITY.      NONE.
001100*---------------------------------------------------------------
001200*  CALLED BY PARKING-SERVICE ONCE PER OUT EVENT, AFTER THE
001300*  TICKET'S OUT-TIME HAS BEEN STAMPED.  PURE CALCULATION --
001400*  NO FILE I/O, NO TABLE UPDATE.  GIVEN THE TICKET'S IN-TIME,
001500*  OUT-TIME, PARKING TYPE AND DISCOUNT FLAG, RETURNS THE FARE
001600*  AND A STATUS.  IF THE TIMES OR TYPE DO NOT CHECK OUT, NO
001700*  PRICE IS RETURNED AND THE CALLER IS TOLD WHY.
001800*---------------------------------------------------------------
001900*  CHANGE LOG
002000*---------------------------------------------------------------
002100* 1999-03-15  RJT  REQ 4471  FIRST CUT
002200* 1999-04-02  RJT  REQ 4471  BIKE RATE WAS HARD-CODED SAME AS
002300*                            CAR RATE, FIXED TO $1.00/HR
002400* 1999-06-21  HGK  REQ 4530  FREE-PARKING THRESHOLD ADDED,
002500*                            UNDER 30 MINUTES NOW RETURNS ZERO
002600* 2001-02-02  LMN  REQ 5290  DISCOUNT NOW APPLIED AFTER THE
002700*                            HOURLY-RATE CALC, NOT BEFORE -- A
002800*                            CUSTOMER COMPLAINT SHOWED IT WAS
002900*                            BACKWARDS ON A FEW TEST TICKETS
003000* 2009-03-02  DWK  REQ 7188  RENUMBERED SOURCE TO CURRENT SHOP
003100*                            STANDARD, NO LOGIC CHANGE
003200*---------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000
004100     COPY "wsdate.cbl".
004200
004300 01  WK-CLOCK-PART                 PIC 9(06).
004400 01  WK-CLOCK-PART-SPLIT REDEFINES WK-CLOCK-PART.
004500     05  WK-CLOCK-HH                PIC 99.
004600     05  WK-CLOCK-MM                PIC 99.
004700     05  WK-CLOCK-SS                PIC 99.
004800
004900 77  WK-IN-SERIAL-DAYS              PIC S9(7) COMP-3 VALUE ZERO.
005000 77  WK-OUT-SERIAL-DAYS             PIC S9(7) COMP-3 VALUE ZERO.
005100 77  WK-IN-SECONDS-OF-DAY           PIC 9(05) COMP   VALUE ZERO.
005200 77  WK-OUT-SECONDS-OF-DAY          PIC 9(05) COMP   VALUE ZERO.
005300 77  WK-ELAPSED-SECONDS             PIC S9(9) COMP   VALUE ZERO.
005400
005500 77  WK-BASE-PRICE                  PIC S9(5)V9(4) COMP-3 VALUE ZERO.
005600 77  WK-DISCOUNTED-PRICE            PIC S9(5)V9(4) COMP-3 VALUE ZERO.
005700
005800 01  WK-FREE-SWITCH                 PIC X(01) VALUE "N".
005900     88  WK-FARE-IS-FREE            VALUE "Y".
006000
006100 LINKAGE SECTION.
006200
006300     COPY "wsfare.cbl".
006400*---------------------------------------------------------------
006500
006600 PROCEDURE DIVISION USING WF-IN-TIME WF-OUT-TIME WF-PARKING-TYPE
006700          WF-DISCOUNT-FLAG WF-PRICE
006800          WF-RETURN-STATUS.
006900
007000 0000-MAIN-LINE.
007100
007200     MOVE "OK"   TO WF-RETURN-STATUS.
007300     MOVE ZERO   TO WF-PRICE.
007400     MOVE "N"    TO WK-FREE-SWITCH.
007500
007600     PERFORM 1000-VALIDATE-TIMES THRU 1000-EXIT.
007700
007800     IF WF-CALC-IS-OK
007900        PERFORM 2000-COMPUTE-ELAPSED THRU 2000-EXIT
008000        PERFORM 3000-APPLY-FREE-THRESHOLD THRU 3000-EXIT.
008100
008200     IF WF-CALC-IS-OK AND NOT WK-FARE-IS-FREE
008300        PERFORM 4000-APPLY-HOURLY-RATE THRU 4000-EXIT.
008400
008500     IF WF-CALC-IS-OK AND NOT WK-FARE-IS-FREE
008600        PERFORM 5000-APPLY-DISCOUNT THRU 5000-EXIT.
008700
008800     EXIT PROGRAM.
008900*---------------------------------------------------------------
009000
009100 1000-VALIDATE-TIMES.
009200*    OUT-TIME MUST BE PRESENT AND NOT EARLIER THAN IN-TIME.
009300*    CCYYMMDDHHMMSS SORTS NUMERICALLY THE SAME AS IT SORTS IN
009400*    TIME, SO A STRAIGHT NUMERIC COMPARE IS ALL THAT IS NEEDED.
009500
009600     IF WF-OUT-TIME = ZERO OR WF-OUT-TIME < WF-IN-TIME
009700        MOVE "INVALID OUT TIME" TO WF-RETURN-STATUS.
009800
009900 1000-EXIT.
010000     EXIT.
010100*---------------------------------------------------------------
010200
010300 2000-COMPUTE-ELAPSED.
010400*    SPLIT IN-TIME AND OUT-TIME INTO A SERIAL DAY COUNT PLUS
010500*    SECONDS-INTO-THE-DAY, THEN SUBTRACT.  FRACTIONAL HOURS
010600*    MATTER HERE, SO WE KEEP EVERYTHING IN WHOLE SECONDS UNTIL
010700*    THE RATE CALC.
010800
010900     MOVE WF-IN-TIME (1:8) TO WD-CALC-DATE-8.
011000     PERFORM 2100-COMPUTE-SERIAL-DAYS THRU 2100-EXIT.
011100     MOVE WD-TOTAL-DAYS TO WK-IN-SERIAL-DAYS.
011200
011300     MOVE WF-IN-TIME (9:6) TO WK-CLOCK-PART.
011400     COMPUTE WK-IN-SECONDS-OF-DAY =
011500       (WK-CLOCK-HH * 3600) + (WK-CLOCK-MM * 60) + WK-CLOCK-SS.
011600
011700     MOVE WF-OUT-TIME (1:8) TO WD-CALC-DATE-8.
011800     PERFORM 2100-COMPUTE-SERIAL-DAYS THRU 2100-EXIT.
011900     MOVE WD-TOTAL-DAYS TO WK-OUT-SERIAL-DAYS.
012000
012100     MOVE WF-OUT-TIME (9:6) TO WK-CLOCK-PART.
012200     COMPUTE WK-OUT-SECONDS-OF-DAY =
012300       (WK-CLOCK-HH * 3600) + (WK-CLOCK-MM * 60) + WK-CLOCK-SS.
012400
012500     COMPUTE WK-ELAPSED-SECONDS =
012600       ((WK-OUT-SERIAL-DAYS - WK-IN-SERIAL-DAYS) * 86400)
012700     + (WK-OUT-SECONDS-OF-DAY - WK-IN-SECONDS-OF-DAY).
012800
012900 2000-EXIT.
013000     EXIT.
013100*---------------------------------------------------------------
013200
013300 2100-COMPUTE-SERIAL-DAYS.
013400*    MANUAL LEAP-YEAR DAY COUNT, THE SAME TECHNIQUE THE OLD
013500*    VOUCHER-DUE-DATE EDIT USED -- SEE WSDATE.CBL.  CONVERTS
013600*    WD-CALC-DATE-8 (CCYYMMDD) INTO WD-TOTAL-DAYS, A SERIAL
013700*    DAY NUMBER COUNTING FROM YEAR 1.
013800
013900     COMPUTE WD-YEAR-LESS-1 = WD-CALC-YEAR - 1.
014000
014100     DIVIDE WD-YEAR-LESS-1 BY 4
014200      GIVING WD-4-QUOTIENT REMAINDER WD-4-REMAINDER.
014300     DIVIDE WD-YEAR-LESS-1 BY 100
014400      GIVING WD-100-QUOTIENT REMAINDER WD-100-REMAINDER.
014500     DIVIDE WD-YEAR-LESS-1 BY 400
014600      GIVING WD-400-QUOTIENT REMAINDER WD-400-REMAINDER.
014700
014800     COMPUTE WD-LEAP-DAYS-BEFORE-YEAR =
014900       WD-4-QUOTIENT - WD-100-QUOTIENT + WD-400-QUOTIENT.
015000
015100     COMPUTE WD-DAYS-BEFORE-YEAR =
015200       (365 * WD-YEAR-LESS-1) + WD-LEAP-DAYS-BEFORE-YEAR.
015300
015400     DIVIDE WD-CALC-YEAR BY 4
015500      GIVING WD-4-QUOTIENT REMAINDER WD-4-REMAINDER.
015600     DIVIDE WD-CALC-YEAR BY 100
015700      GIVING WD-100-QUOTIENT REMAINDER WD-100-REMAINDER.
015800     DIVIDE WD-CALC-YEAR BY 400
015900      GIVING WD-400-QUOTIENT REMAINDER WD-400-REMAINDER.
016000
016100     MOVE "N" TO WD-LEAP-YEAR-SWITCH.
016200     IF WD-4-REMAINDER = ZERO
016300        IF WD-100-REMAINDER NOT = ZERO OR WD-400-REMAINDER = ZERO
016400     MOVE "Y" TO WD-LEAP-YEAR-SWITCH.
016500
016600     MOVE ZERO TO WD-MONTH-LEAP-ADJUST.
016700     IF WD-YEAR-IS-LEAP AND WD-CALC-MONTH > 2
016800        MOVE 1 TO WD-MONTH-LEAP-ADJUST.
016900
017000     SET WD-MONTH-IDX TO WD-CALC-MONTH.
017100
017200     COMPUTE WD-TOTAL-DAYS =
017300       WD-DAYS-BEFORE-YEAR + WD-CUM-DAYS (WD-MONTH-IDX)
017400     + WD-MONTH-LEAP-ADJUST + WD-CALC-DAY.
017500
017600 2100-EXIT.
017700     EXIT.
017800*---------------------------------------------------------------
017900
018000 3000-APPLY-FREE-THRESHOLD.
018100*    UNDER 30 MINUTES IS FREE, NO MATTER THE TYPE OR DISCOUNT.
018200*    THE DISCOUNT FLAG IS FORCED BACK TO "N" HERE TOO -- A FREE
018300*    TICKET NEVER ACTUALLY HAD THE 5% TAKEN OFF ANYTHING, SO THE
018400*    CALLER'S "WAS THE DISCOUNT APPLIED" FLAG MUST SAY NO.
018500
018600     IF WK-ELAPSED-SECONDS < 1800
018700        MOVE "Y" TO WK-FREE-SWITCH
018800        MOVE ZERO TO WF-PRICE
018900        MOVE "N" TO WF-DISCOUNT-FLAG.
019000
019100 3000-EXIT.
019200     EXIT.
019300*---------------------------------------------------------------
019400
019500 4000-APPLY-HOURLY-RATE.
019600*    DURATION IN HOURS, FRACTIONAL -- NOT TRUNCATED TO A WHOLE
019700*    HOUR -- TIMES THE PER-TYPE HOURLY RATE.
019800
019900     IF WF-PARKING-TYPE = "1"
020000        COMPUTE WK-BASE-PRICE =
020100       (WK-ELAPSED-SECONDS / 3600) * 1.50
020200     ELSE
020300     IF WF-PARKING-TYPE = "2"
020400        COMPUTE WK-BASE-PRICE =
020500       (WK-ELAPSED-SECONDS / 3600) * 1.00
020600     ELSE
020700        MOVE "INVALID VEHICLE TYPE" TO WF-RETURN-STATUS.
020800
020900 4000-EXIT.
021000     EXIT.
021100*---------------------------------------------------------------
021200
021300 5000-APPLY-DISCOUNT.
021400*    LOYALTY DISCOUNT, IF ANY, IS A FLAT 5% OFF THE HOURLY-RATE
021500*    PRICE -- APPLIED AFTER RULE 4, NEVER BEFORE.  ONLY THE
021600*    FINAL STORED PRICE IS ROUNDED.
021700
021800     MOVE WK-BASE-PRICE TO WK-DISCOUNTED-PRICE.
021900     IF WF-DISCOUNT-IS-ON
022000        COMPUTE WK-DISCOUNTED-PRICE = WK-BASE-PRICE * 0.95.
022100
022200     COMPUTE WF-PRICE ROUNDED = WK-DISCOUNTED-PRICE.
022300
022400 5000-EXIT.
022500     EXIT.
022600*---------------------------------------------------------------
022700
