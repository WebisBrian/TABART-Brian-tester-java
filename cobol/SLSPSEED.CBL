000100*---------------------------------------------------------------
000200* SLSPSEED.CBL
000300* FILE-CONTROL entry for the parking-spot seed file.  Read
000400* once at the start of the run to load the PARKING-SPOT-TABLE
000500* (see WSSPOT.CBL) -- there is no indexed spot master in this
000600* build, so the table is rebuilt from this seed every time the
000700* job runs.
000800*---------------------------------------------------------------
000900* 1999-01-22  RJT  REQ 4471  FIRST CUT
001000*---------------------------------------------------------------
001100 SELECT PARKING-SPOTS-SEED-FILE
001200     ASSIGN TO SPOTSEED
001300     ORGANIZATION IS LINE SEQUENTIAL
001400     ACCESS MODE IS SEQUENTIAL
001500     FILE STATUS IS WS-SEED-FILE-STATUS.
