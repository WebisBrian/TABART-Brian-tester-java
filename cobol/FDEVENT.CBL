000100*---------------------------------------------------------------
000200* FDEVENT.CBL
000300* FD and record layout for the VEHICLE-EVENTS transaction file.
000400* One record is written upstream for every vehicle that rolls
000500* across the gate arm, IN or OUT, in the order it happened.
000600*---------------------------------------------------------------
000700* 1998-11-04  RJT  REQ 4471  FIRST CUT
000800* 2005-06-30  LMN  REQ 6103  ADDED VE-EVENT-TS-PARTS REDEFINES
000900*                            SO THE CALC MODULE DOES NOT HAVE
001000*                            TO RE-SPLIT THE TIMESTAMP ITSELF
001100*---------------------------------------------------------------
001200 FD  VEHICLE-EVENTS-FILE
001300     LABEL RECORDS ARE OMITTED.
001400
001500 01  VE-EVENT-RECORD.
001600     05  VE-EVENT-TYPE             PIC X(03).
001700         88  VE-TYPE-IS-IN         VALUE "IN ".
001800         88  VE-TYPE-IS-OUT        VALUE "OUT".
001900     05  VE-VEHICLE-TYPE-CODE      PIC X(01).
002000         88  VE-VEHICLE-IS-CAR     VALUE "1".
002100         88  VE-VEHICLE-IS-BIKE    VALUE "2".
002200     05  VE-VEHICLE-REG-NUMBER     PIC X(10).
002300     05  VE-EVENT-TIMESTAMP        PIC 9(14).
002400
002500 01  VE-EVENT-TS-PARTS REDEFINES VE-EVENT-RECORD.
002600     05  FILLER                    PIC X(14).
002700     05  VE-TS-YEAR                PIC 9(04).
002800     05  VE-TS-MONTH               PIC 9(02).
002900     05  VE-TS-DAY                 PIC 9(02).
003000     05  VE-TS-HOUR                PIC 9(02).
003100     05  VE-TS-MINUTE              PIC 9(02).
003200     05  VE-TS-SECOND              PIC 9(02).
