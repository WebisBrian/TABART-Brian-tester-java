000100*---------------------------------------------------------------
000200* FDSPSEED.CBL
000300* FD and record layout for the parking-spot seed file -- one
000400* row per physical spot in the lot, read once at job start.
000500*---------------------------------------------------------------
000600* 1999-01-22  RJT  REQ 4471  FIRST CUT
000700*---------------------------------------------------------------
000800 FD  PARKING-SPOTS-SEED-FILE
000900     LABEL RECORDS ARE OMITTED.
001000
001100 01  SS-SEED-RECORD.
001200     05  SS-SPOT-ID                PIC 9(04).
001300     05  SS-SPOT-TYPE               PIC X(01).
001400         88  SS-SPOT-IS-CAR         VALUE "1".
001500         88  SS-SPOT-IS-BIKE        VALUE "2".
001600     05  SS-SPOT-AVAILABLE          PIC X(01).
001700         88  SS-SPOT-IS-OPEN        VALUE "Y".
001800         88  SS-SPOT-IS-OCCUPIED    VALUE "N".
