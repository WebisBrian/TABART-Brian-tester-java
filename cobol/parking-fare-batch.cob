000100*---------------------------------------------------------------
000200* PARKING-FARE-BATCH
000300*---------------------------------------------------------------
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    PARKING-FARE-BATCH.
000600 AUTHOR.        R J TILLMAN.
000700 INSTALLATION.  DATA PROCESSING.
000800 DATE-WRITTEN.  11-04-1998.
000900 DATE-COMPILED.
001000 SECURITY.      NONE.
001100*---------------------------------------------------------------
001200*  MAIN BATCH DRIVER FOR THE PARKING LOT FARE RUN.  READS THE
001300*  VEHICLE-EVENTS TRANSACTION FILE AND DRIVES IT THROUGH
001400*  PARKING-SERVICE, ONE EVENT AT A TIME, IN FILE ORDER.  THIS
001500*  JOB REPLACES THE OLD ON-LINE TERMINAL TRANSACTION AND RUNS
001600*  UNATTENDED OVERNIGHT.
001700*---------------------------------------------------------------
001800*  CHANGE LOG
001900*---------------------------------------------------------------
002000* 1998-11-04  RJT  REQ 4471  FIRST CUT -- REPLACES THE OLD
002100*                            TERMINAL-KEYED CHECK-IN/CHECK-OUT
002200*                            SCREEN WITH A NIGHTLY BATCH RUN
002300* 1998-12-09  RJT  REQ 4471  ADDED START/END BANNER, OPERATIONS
002400*                            ASKED FOR A TIMESTAMP ON THE LOG
002500* 1998-12-28  RJT  Y2K       REVIEWED THE BANNER DATE FIELDS.
002600*                            STILL 2-DIGIT YY, BUT IT IS DISPLAY
002700*                            ONLY AND NEVER FED BACK INTO CALC
002800*                            LOGIC -- NO CENTURY RISK, NO CHANGE
002900* 2002-07-15  LMN  REQ 5571  NO OP CHANGE, RECOMPILE ONLY, PICKS
003000*                            UP THE NEW PARKING-SERVICE LOAD
003100* 2009-03-02  DWK  REQ 7188  RENUMBERED SOURCE TO CURRENT SHOP
003200*                            STANDARD, NO LOGIC CHANGE
003300*---------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100
004200 01  WB-RUN-DATE.
004300     05  WB-RUN-DATE-YY             PIC 9(02).
004400     05  WB-RUN-DATE-MM             PIC 9(02).
004500     05  WB-RUN-DATE-DD             PIC 9(02).
004600
004700 01  WB-RUN-DATE-ALT REDEFINES WB-RUN-DATE.
004800     05  WB-RUN-DATE-6              PIC 9(06).
004900
005000 01  WB-RUN-TIME.
005100     05  WB-RUN-TIME-HH             PIC 9(02).
005200     05  WB-RUN-TIME-MM             PIC 9(02).
005300     05  FILLER                     PIC 9(04).
005400
005500 01  WB-RUN-TIME-ALT REDEFINES WB-RUN-TIME.
005600     05  WB-RUN-TIME-HHMM           PIC 9(04).
005700     05  FILLER                     PIC 9(04).
005800
005900 01  WB-BANNER-LINE.
006000     05  WB-BANNER-TEXT              PIC X(40) VALUE SPACES.
006100     05  FILLER                      PIC X(20) VALUE SPACES.
006200
006300 01  WB-BANNER-LINE-ALT REDEFINES WB-BANNER-LINE.
006400     05  WB-BANNER-PROGRAM-NAME      PIC X(18) VALUE SPACES.
006500     05  FILLER                      PIC X(42) VALUE SPACES.
006600*---------------------------------------------------------------
006700
006800 PROCEDURE DIVISION.
006900
007000 0000-MAIN-LINE.
007100
007200     ACCEPT WB-RUN-DATE FROM DATE.
007300     ACCEPT WB-RUN-TIME FROM TIME.
007400
007500     MOVE "PARKING-FARE-BATCH" TO WB-BANNER-PROGRAM-NAME.
007600     DISPLAY WB-BANNER-PROGRAM-NAME " STARTING - RUN DATE "
007700             WB-RUN-DATE-MM "/" WB-RUN-DATE-DD "/" WB-RUN-DATE-YY
007800             " AT " WB-RUN-TIME-HH ":" WB-RUN-TIME-MM.
007900
008000     CALL "PARKING-SERVICE".
008100
008200     DISPLAY WB-BANNER-PROGRAM-NAME " ENDED NORMALLY".
008300
008400     STOP RUN.
008500*---------------------------------------------------------------
