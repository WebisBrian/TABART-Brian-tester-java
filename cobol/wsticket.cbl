000100*-------------------------------------------------------------------------
000200*    wsticket.cbl
000300*    WORKING-STORAGE to be used by any program that needs the
000400*    ticket table -- the in-memory stand-in for an indexed
000500*    TICKET-MASTER file, since this build has no KSDS support.
000600*    One entry per vehicle visit, open or closed, kept for the
000700*    life of the run; never shrinks.
000800*-------------------------------------------------------------------------
000900*    Loaded and searched entirely by PARKING-SERVICE -- nothing
001000*    else should COPY this member.
001100*-------------------------------------------------------------------------
001200* 1999-02-08  RJT  REQ 4471  FIRST CUT
001300* 2003-09-17  LMN  REQ 5804  ADDED TK-OPEN-SWITCH SO WE DO NOT HAVE
001400*                            TO TEST TK-OUT-TIME = ZEROS EVERYWHERE
001500* 2005-06-30  LMN  REQ 6103  ADDED TK-TICKET-ENTRY-ALT DATE/TIME VIEW
001600*-------------------------------------------------------------------------
001700
001800 01  TK-TICKET-TABLE.
001900     05  TK-TICKET-ENTRY OCCURS 2000 TIMES
002000                         INDEXED BY TK-IDX TK-SRCH-IDX.
002100         10  TK-VEHICLE-REG-NUMBER    PIC X(10).
002200         10  TK-PARKING-SPOT-ID       PIC 9(04).
002300         10  TK-PARKING-TYPE          PIC X(01).
002400             88  TK-TYPE-IS-CAR       VALUE "1".
002500             88  TK-TYPE-IS-BIKE      VALUE "2".
002600         10  TK-IN-TIME               PIC 9(14).
002700         10  TK-OUT-TIME              PIC 9(14).
002800         10  TK-PRICE                 PIC S9(5)V99 COMP-3.
002900         10  TK-VISIT-COUNT           PIC 9(04).
003000         10  TK-OPEN-SWITCH           PIC X(01).
003100             88  TK-TICKET-IS-OPEN    VALUE "Y".
003200             88  TK-TICKET-IS-CLOSED  VALUE "N".
003300         10  FILLER                   PIC X(05).
003400
003500*-------------------------------------------------------------------------
003600*    Alternate view of one ticket entry, splitting the two
003700*    14-digit timestamps into an 8-digit date part and a
003800*    6-digit clock part -- handy for DISPLAY during testing,
003900*    without disturbing TK-IN-TIME/TK-OUT-TIME above.
004000*-------------------------------------------------------------------------
004100 01  TK-TICKET-ALT-TABLE REDEFINES TK-TICKET-TABLE.
004200     05  TK-TICKET-ENTRY-ALT OCCURS 2000 TIMES
004300                         INDEXED BY TK-ALT-IDX.
004400         10  FILLER                   PIC X(15).
004500         10  TK-IN-TIME-ALT.
004600             15  TK-IN-DATE-PART      PIC 9(08).
004700             15  TK-IN-CLOCK-PART     PIC 9(06).
004800         10  TK-OUT-TIME-ALT.
004900             15  TK-OUT-DATE-PART     PIC 9(08).
005000             15  TK-OUT-CLOCK-PART    PIC 9(06).
005100         10  FILLER                   PIC X(10).
005200
005300 77  WS-TICKET-COUNT                  PIC 9(04) COMP VALUE ZERO.
