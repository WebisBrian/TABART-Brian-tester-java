000100*-------------------------------------------------------------------------
000200*    wsfare.cbl
000300*    WORKING-STORAGE/LINKAGE block shared by PARKING-SERVICE and
000400*    the CALLed FARE-CALCULATOR-SERVICE module.  PARKING-SERVICE
000500*    COPYs this into WORKING-STORAGE to build the CALL argument
000600*    list; FARE-CALCULATOR-SERVICE COPYs the same member into
000700*    its LINKAGE SECTION.
000800*-------------------------------------------------------------------------
000900*    Fields passed TO fare-calculator-service on the CALL:
001000*       WF-IN-TIME        - ticket check-in timestamp, CCYYMMDDHHMMSS
001100*       WF-OUT-TIME       - ticket check-out timestamp, CCYYMMDDHHMMSS
001200*       WF-PARKING-TYPE   - "1" CAR or "2" BIKE
001300*       WF-DISCOUNT-FLAG  - "Y" or "N", loyalty discount eligible
001400*    Fields returned FROM fare-calculator-service:
001500*       WF-PRICE          - computed fare
001600*       WF-RETURN-STATUS  - "OK", or a rejection reason
001700*-------------------------------------------------------------------------
001800* 1999-03-15  RJT  REQ 4471  FIRST CUT
001900*-------------------------------------------------------------------------
002000
002100 01  WF-IN-TIME                    PIC 9(14).
002200 01  WF-OUT-TIME                   PIC 9(14).
002300 01  WF-PARKING-TYPE               PIC X(01).
002400 01  WF-DISCOUNT-FLAG              PIC X(01).
002500     88  WF-DISCOUNT-IS-ON         VALUE "Y".
002600
002700 01  WF-PRICE                      PIC S9(5)V99 COMP-3.
002800
002900 01  WF-RETURN-STATUS              PIC X(20).
003000     88  WF-CALC-IS-OK             VALUE "OK".
