000100*-------------------------------------------------------------------------
000200*    wsdate.cbl
000300*    WORKING-STORAGE to be used by FARE-CALCULATOR-SERVICE for the
000400*    elapsed-time arithmetic on a ticket's IN/OUT timestamps.  No
000500*    intrinsic date function is used here -- the run converts each
000600*    CCYYMMDD date into a serial day count by hand, the ordinary
000700*    shop way, counting leap days back to year 1.
000800*-------------------------------------------------------------------------
000900*    Variables received from the calling paragraph:
001000*       WD-CALC-DATE-8   ---  Date to convert, CCYYMMDD
001100*    Variable returned to the calling paragraph:
001200*       WD-TOTAL-DAYS    ---  Serial day count for WD-CALC-DATE-8
001300*-------------------------------------------------------------------------
001400* 1987-05-11  HGK          FIRST CUT, USED BY THE OLD VOUCHER-DUE-DATE
001500*                          CUT-OFF EDIT
001600* 1991-08-02  HGK          ADDED 400-YEAR RULE, PRIOR LOGIC MISSED
001700*                          CENTURY LEAP YEARS
001800* 1998-12-03  RJT  Y2K     CONFIRMED CCYY FORM IS ALREADY 4-DIGIT,
001900*                          NO WINDOWING NEEDED FOR THIS MEMBER
002000* 1999-03-15  RJT  REQ 4471  ADAPTED FOR FARE-CALCULATOR-SERVICE
002100*                          ELAPSED-TIME MATH
002200*-------------------------------------------------------------------------
002300
002400 01  WD-CALC-DATE-8                PIC 9(08).
002500 01  WD-CALC-DATE-8-PARTS REDEFINES WD-CALC-DATE-8.
002600     05  WD-CALC-YEAR               PIC 9(04).
002700     05  WD-CALC-MONTH              PIC 9(02).
002800     05  WD-CALC-DAY                PIC 9(02).
002900
003000 77  WD-YEAR-LESS-1                PIC 9(04) COMP.
003100 77  WD-LEAP-YEAR-SWITCH           PIC X(01) VALUE "N".
003200     88  WD-YEAR-IS-LEAP           VALUE "Y".
003300 77  WD-4-REMAINDER                PIC 99    COMP.
003400 77  WD-4-QUOTIENT                 PIC 9999  COMP.
003500 77  WD-100-REMAINDER              PIC 99    COMP.
003600 77  WD-100-QUOTIENT               PIC 9999  COMP.
003700 77  WD-400-REMAINDER              PIC 999   COMP.
003800 77  WD-400-QUOTIENT               PIC 9999  COMP.
003900
004000 77  WD-LEAP-DAYS-BEFORE-YEAR      PIC S9(7) COMP-3.
004100 77  WD-DAYS-BEFORE-YEAR           PIC S9(7) COMP-3.
004200 77  WD-MONTH-LEAP-ADJUST          PIC 9(01) COMP.
004300 77  WD-TOTAL-DAYS                 PIC S9(7) COMP-3.
004400
004500*-------------------------------------------------------------------------
004600*    Cumulative whole days before the 1st of each month, in a
004700*    non-leap year.  Built as a literal table redefine because
004800*    a VALUE clause is not allowed directly on an OCCURS item.
004900*-------------------------------------------------------------------------
005000 01  WD-MONTH-CUM-DAYS-LITERALS.
005100     05  FILLER                    PIC 9(03) VALUE 000.
005200     05  FILLER                    PIC 9(03) VALUE 031.
005300     05  FILLER                    PIC 9(03) VALUE 059.
005400     05  FILLER                    PIC 9(03) VALUE 090.
005500     05  FILLER                    PIC 9(03) VALUE 120.
005600     05  FILLER                    PIC 9(03) VALUE 151.
005700     05  FILLER                    PIC 9(03) VALUE 181.
005800     05  FILLER                    PIC 9(03) VALUE 212.
005900     05  FILLER                    PIC 9(03) VALUE 243.
006000     05  FILLER                    PIC 9(03) VALUE 273.
006100     05  FILLER                    PIC 9(03) VALUE 304.
006200     05  FILLER                    PIC 9(03) VALUE 334.
006300
006400 01  WD-MONTH-CUM-DAYS-TABLE REDEFINES WD-MONTH-CUM-DAYS-LITERALS.
006500     05  WD-CUM-DAYS PIC 9(03) OCCURS 12 TIMES
006600                     INDEXED BY WD-MONTH-IDX.
