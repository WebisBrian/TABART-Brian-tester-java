000100*---------------------------------------------------------------
000200* SLEVENT.CBL
000300* FILE-CONTROL entry for the incoming vehicle-event stream.
000400* COPY this member into FILE-CONTROL of any program that has
000500* to read the VEHICLE-EVENTS transaction file.
000600*---------------------------------------------------------------
000700* 1998-11-04  RJT  REQ 4471  FIRST CUT, LINE SEQUENTIAL
000800* 2001-02-19  RJT  REQ 5290  ADDED FILE STATUS FOR EOF HANDLING
000900*---------------------------------------------------------------
001000 SELECT VEHICLE-EVENTS-FILE
001100     ASSIGN TO VEVENTS
001200     ORGANIZATION IS LINE SEQUENTIAL
001300     ACCESS MODE IS SEQUENTIAL
001400     FILE STATUS IS WS-VEVENT-FILE-STATUS.
