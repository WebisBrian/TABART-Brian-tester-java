000100*---------------------------------------------------------------
000200* FDTRANS.CBL
000300* FD and record layout for the ticket-transaction audit-trail
000400* file -- the batch equivalent of the old on-line system's
000500* per-event status line ("TICKET SAVED", "LOT FULL", and so
000600* on).  No separate printed report is produced from this run;
000700* this file IS the audit trail.
000800*---------------------------------------------------------------
000900* 1999-01-22  RJT  REQ 4471  FIRST CUT
001000*---------------------------------------------------------------
001100 FD  TICKET-TRANSACTIONS-FILE
001200     LABEL RECORDS ARE OMITTED.
001300
001400 01  TX-TRANSACTION-RECORD.
001500     05  TX-EVENT-TYPE              PIC X(03).
001600     05  TX-VEHICLE-REG-NUMBER       PIC X(10).
001700     05  TX-PARKING-SPOT-ID          PIC 9(04).
001800     05  TX-IN-TIME                  PIC 9(14).
001900     05  TX-OUT-TIME                 PIC 9(14).
002000     05  TX-PRICE                    PIC S9(5)V99 COMP-3.
002100     05  TX-DISCOUNT-APPLIED         PIC X(01).
002200         88  TX-DISCOUNT-WAS-GIVEN   VALUE "Y".
002300     05  TX-STATUS                   PIC X(20).
002400     05  FILLER                      PIC X(05).
